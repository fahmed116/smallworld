000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.      TDFSRTA.                                         00000200
000300 AUTHOR.          H L KOWALSKI.                                    00000300
000400 INSTALLATION.    MERIDIAN TRUST - BATCH SYSTEMS.                  00000400
000500 DATE-WRITTEN.    03/09/89.                                        00000500
000600 DATE-COMPILED.                                                    00000600
000700 SECURITY.        NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                  00000900
001000*    PROGRAM:  TDFSRTA                                             00001000
001100*                                                                  00001100
001200*    TDFSRTN'S TWIN -- SAME STRAIGHT-INSERTION SKELETON, BUT THE   00001200
001300*    KEY IS THE SIGNED TRANSACTION AMOUNT AND THE TABLE ENDS UP    00001300
001400*    IN DESCENDING ORDER INSTEAD OF ASCENDING.  CALLED BY TDF0100  00001400
001500*    TO RANK THE MTN-DEDUPED TRANSACTION LIST FOR THE TOP-3-BY-    00001500
001600*    AMOUNT QUERY.  AS WITH TDFSRTN, ONLY THE KEY/ROW-INDEX PAIR   00001600
001700*    MOVES -- THE TRANSACTION ROWS STAY PUT.                       00001700
001800*                                                                  00001800
001900*    THE SHIFT LOOP ONLY MOVES AN ENTRY WHEN THE ENTRY ABOVE IT    00001900
002000*    COMPARES STRICTLY SMALLER, SO ENTRIES THAT COMPARE EQUAL      00002000
002100*    NEVER CHANGE PLACES -- THE SORT IS STABLE.                    00002100
002200*                                                                  00002200
002300*    LINKAGE:                                                      00002300
002400*       1. SRT-ARRAY-SIZE   NUMBER OF ENTRIES TO SORT (IN)         00002400
002500*       2. SRT-KEY-TABLE    SIGNED AMOUNT SORT KEYS    (IN/OUT)    00002500
002600*       3. SRT-IDX-TABLE    PARALLEL ORIGINAL-ROW NOS  (IN/OUT)    00002600
002700*                                                                  00002700
002800*    MAINTENANCE HISTORY                                           00002800
002900*    ------------------                                            00002900
003000*    2016-05-09  HLK  TDF-0103  ADDED, BUILT FROM TDFSRTN'S        00003000
003100*                               SKELETON FOR THE TOP-3 QUERY.      00003100
003200*    2019-11-21  JPR  TDF-0140  WIDENED SRT-KEY-TABLE TO S9(9)V99  00003200
003300*                               SO A RUNNING-TOTAL CALLER COULD    00003300
003400*                               REUSE THIS ROUTINE WITHOUT         00003400
003500*                               TRUNCATION; TDF0100 STILL PASSES   00003500
003600*                               RAW S9(7)V99 TRANSACTION AMOUNTS.  00003600
003700*    2022-01-18  DMS  TDF-0171  Y2K/AUDIT REVIEW - NO DATE FIELDS  00003700
003800*                               IN THIS PROGRAM, NO CHANGE NEEDED. 00003800
003900******************************************************************00003900
004000 ENVIRONMENT DIVISION.                                             00004000
004100 CONFIGURATION SECTION.                                            00004100
004200 SOURCE-COMPUTER.  IBM-390.                                        00004200
004300 OBJECT-COMPUTER.  IBM-390.                                        00004300
004400 SPECIAL-NAMES.                                                    00004400
004500     C01 IS TOP-OF-FORM.                                           00004500
004600******************************************************************00004600
004700 DATA DIVISION.                                                    00004700
004800 WORKING-STORAGE SECTION.                                          00004800
004810 77  WS-INSERT-IDX            PIC S9(8) COMP SYNC VALUE 0.         00004810
004900 01  WS-SORT-WORK-AREAS.                                           00004900
005000     05  WS-MOVE-FROM          PIC S9(8) COMP SYNC VALUE 0.        00005000
005100     05  WS-INSERT-TO          PIC S9(8) COMP SYNC VALUE 0.        00005100
005200     05  WS-INSERT-KEY         PIC S9(9)V99 COMP-3 VALUE 0.        00005200
005300     05  WS-INSERT-KEY-DISPLAY REDEFINES WS-INSERT-KEY             00005300
005400                                PIC S9(7) COMP-3.                  00005400
005600     05  FILLER                PIC X(04).                         00005600
005700*                                                                  00005700
005800 01  WS-TRACE-AREA.                                                00005800
005900     05  WS-INSERT-TO-DISPLAY  PIC S9(8) COMP SYNC VALUE 0.        00005900
006000     05  WS-INSERT-TO-ALT REDEFINES WS-INSERT-TO-DISPLAY           00006000
006100                                PIC X(04).                         00006100
006200     05  FILLER                PIC X(04).                         00006200
006300******************************************************************00006300
006400 LINKAGE SECTION.                                                  00006400
006500 01  SRT-ARRAY-SIZE             PIC S9(8) COMP.                    00006500
006600*                                                                  00006600
006700 01  SRT-KEY-CONTROL.                                              00006700
006800     05  SRT-KEY-TABLE OCCURS 1 TO 5000 TIMES                      00006800
006900                 DEPENDING ON SRT-ARRAY-SIZE                       00006900
007000                 INDEXED BY SRT-KEY-IX                             00007000
007100                 PIC S9(9)V99 COMP-3.                              00007100
007200*                                                                  00007200
007300 01  SRT-IDX-CONTROL.                                              00007300
007400     05  SRT-IDX-TABLE OCCURS 1 TO 5000 TIMES                      00007400
007500                 DEPENDING ON SRT-ARRAY-SIZE                       00007500
007600                 INDEXED BY SRT-IDX-IX                             00007600
007700                 PIC S9(8) COMP.                                   00007700
007800     05  SRT-IDX-TABLE-ALT REDEFINES SRT-IDX-TABLE                 00007800
007900                 PIC X(04) OCCURS 1 TO 5000 TIMES                  00007900
008000                 DEPENDING ON SRT-ARRAY-SIZE.                      00008000
008100******************************************************************00008100
008200 PROCEDURE DIVISION USING SRT-ARRAY-SIZE, SRT-KEY-TABLE,           00008200
008300                          SRT-IDX-TABLE.                           00008300
008400*                                                                  00008400
008500 000-MAIN-RTN.                                                     00008500
008600     IF SRT-ARRAY-SIZE > 1                                         00008600
008700         PERFORM 100-INSERTION-SORT THRU 100-EXIT                  00008700
008800     END-IF.                                                       00008800
008900     GOBACK.                                                       00008900
009000*                                                                  00009000
009100 100-INSERTION-SORT.                                               00009100
009200     MOVE 2 TO WS-MOVE-FROM.                                       00009200
009300 100-OUTER-LOOP.                                                   00009300
009400     IF WS-MOVE-FROM > SRT-ARRAY-SIZE                              00009400
009500         GO TO 100-EXIT.                                           00009500
009600     MOVE SRT-KEY-TABLE(WS-MOVE-FROM) TO WS-INSERT-KEY.            00009600
009700     MOVE SRT-IDX-TABLE(WS-MOVE-FROM) TO WS-INSERT-IDX.            00009700
009800     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                      00009800
009900     PERFORM 150-SHIFT-LOOP THRU 150-EXIT.                        00009900
010000     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.                      00010000
010100     MOVE WS-INSERT-KEY TO SRT-KEY-TABLE(WS-INSERT-TO).            00010100
010200     MOVE WS-INSERT-IDX TO SRT-IDX-TABLE(WS-INSERT-TO).            00010200
010300     ADD 1 TO WS-MOVE-FROM.                                        00010300
010400     GO TO 100-OUTER-LOOP.                                         00010400
010500 100-EXIT.                                                         00010500
010600     EXIT.                                                         00010600
010700*                                                                  00010700
010800 150-SHIFT-LOOP.                                                   00010800
010900     IF WS-INSERT-TO <= 0                                          00010900
011000         GO TO 150-EXIT.                                           00011000
011100     IF SRT-KEY-TABLE(WS-INSERT-TO) NOT < WS-INSERT-KEY            00011100
011200         GO TO 150-EXIT.                                           00011200
011300     MOVE WS-INSERT-TO TO WS-INSERT-TO-DISPLAY.                    00011300
011400     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.                      00011400
011500     MOVE SRT-KEY-TABLE(WS-INSERT-TO - 1) TO                       00011500
011550         SRT-KEY-TABLE(WS-INSERT-TO).                              00011550
011600     MOVE SRT-IDX-TABLE(WS-INSERT-TO - 1) TO                       00011600
011650         SRT-IDX-TABLE(WS-INSERT-TO).                              00011650
011700     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 2.                      00011700
011800     GO TO 150-SHIFT-LOOP.                                         00011800
011900 150-EXIT.                                                         00011900
012000     EXIT.                                                         00012000
