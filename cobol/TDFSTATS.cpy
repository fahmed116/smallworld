000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK:  TDFSTATS                                           00000300
000400*    TITLE:     SUCCESSFUL-TRANSACTION STATISTICS AREA             00000400
000500*                                                                  00000500
000600*    FILLED BY ONE PASS OF TDFSTAT OVER THE SUCCESSFUL (ISSUE-     00000600
000700*    SOLVED = 'Y') ROWS OF THE TRANSACTION TABLE.  THE DRIVER      00000700
000800*    READS THE SCALARS STRAIGHT OUT FOR QUERIES 1, 3 AND 4, AND    00000800
000900*    SCANS THE SENDER-TOTALS TABLE ITSELF TO PICK THE TOP SENDER   00000900
001000*    FOR QUERY 10 -- TDFSTAT ACCUMULATES, IT DOES NOT RANK.        00001000
001100*                                                                  00001100
001200*    COMPILE WITH WHATEVER REPLACING TAG THE CALLING PROGRAM      00001200
001300*    ALREADY USES FOR ITS OWN WORKING-STORAGE, E.G.:              00001300
001400*        COPY TDFSTATS REPLACING ==:TAG:== BY ==ST==.              00001400
001500*                                                                  00001500
001600*    MAINTENANCE HISTORY                                           00001600
001700*    ------------------                                            00001700
001800*    2016-05-09  HLK  TDF-0103  ORIGINAL AREA (TOTAL/MAX ONLY).    00001800
001900*    2019-11-21  JPR  TDF-0140  ADDED UNIQUE-CLIENT-COUNT AND THE  00001900
002000*                               SENDER-TOTALS TABLE FOR QUERY 10.  00002000
002100*    2022-01-18  DMS  TDF-0171  TOTAL-AMOUNT WIDENED TO S9(9)V99   00002100
002200*                               SO A FULL BATCH CANNOT OVERFLOW    00002200
002300*                               THE RUNNING SUM.                   00002300
002400******************************************************************00002400
002500 01  :TAG:-STATS-REC.                                              00002500
002600     05  :TAG:-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.            00002600
002700     05  :TAG:-MAX-AMOUNT          PIC S9(7)V99 COMP-3.            00002700
002800     05  :TAG:-UNIQUE-CLIENT-COUNT PIC S9(8) COMP.                 00002800
002900     05  :TAG:-SENDER-COUNT        PIC S9(8) COMP.                 00002900
003000     05  :TAG:-SENDER-TOTALS.                                      00003000
003100         10  :TAG:-SENDER-ENTRY OCCURS 1 TO 2000 TIMES             00003100
003200                 DEPENDING ON :TAG:-SENDER-COUNT                   00003200
003300                 INDEXED BY :TAG:-SENDER-IX.                       00003300
003400             15  :TAG:-SENDER-NAME    PIC X(40).                   00003400
003500             15  :TAG:-SENDER-TOTAL   PIC S9(9)V99 COMP-3.         00003500
003600             15  FILLER               PIC X(04).                  00003600
003700     05  FILLER                       PIC X(08).                  00003700
