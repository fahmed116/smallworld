000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK:  TDFTRNTB                                           00000300
000400*    TITLE:     IN-MEMORY TRANSACTION TABLE                        00000400
000500*                                                                  00000500
000600*    EVERY ONE OF THE TEN STANDING QUERIES IS A FULL SCAN OF THIS  00000600
000700*    TABLE -- THE WHOLE TRANSACTION-FILE IS READ INTO IT ONCE, UP  00000700
000800*    FRONT, BEFORE ANY QUERY RUNS.  THERE IS NO KEYED ACCESS AND NO00000800
000900*    REWRITE.                                                      00000900
001000*                                                                  00001000
001100*    THIS COPYBOOK IS SHARED BY THE DRIVER AND BY EVERY CALLED     00001100
001200*    SUBPROGRAM THAT TOUCHES THE TABLE -- COMPILE IT WITH A        00001200
001300*    REPLACING TAG THE SAME WAY SAM1 PULLS IN CUSTCOPY, SO EACH    00001300
001400*    PROGRAM GETS ITS OWN DATA-NAME PREFIX ON AN IDENTICAL LAYOUT: 00001400
001500*                                                                  00001500
001600*        COPY TDFTRNTB REPLACING ==:TAG:== BY ==WS==.              00001600
001700*        COPY TDFTRNTB REPLACING ==:TAG:== BY ==LK==.              00001700
001800*                                                                  00001800
001900*    MAINTENANCE HISTORY                                           00001900
002000*    ------------------                                            00002000
002100*    2011-03-14  RBG  TDF-0001  ORIGINAL TABLE, 2000 ROWS FIXED.   00002100
002200*    2016-05-09  HLK  TDF-0103  CONVERTED TO OCCURS DEPENDING ON   00002200
002300*                               SO SMALL BATCHES DO NOT PAY FOR    00002300
002400*                               A FULLY-INITIALISED 5000-ROW TABLE.00002400
002500*    2022-01-18  DMS  TDF-0171  ADDED TRAN-SENDER-UC/TRAN-BENEF-UC 00002500
002600*                               UPCASED-AND-TRIMMED NAME CACHE SO  00002600
002700*                               EVERY QUERY STOPS RE-FOLDING CASE. 00002700
002800******************************************************************00002800
002900 01  :TAG:-TRAN-CONTROL.                                           00002900
003000     05  :TAG:-TRAN-COUNT          PIC S9(8) COMP.                 00003000
003100     05  :TAG:-TRAN-ENTRY OCCURS 1 TO 5000 TIMES                   00003100
003200                 DEPENDING ON :TAG:-TRAN-COUNT                     00003200
003300                 INDEXED BY :TAG:-TRAN-IX.                         00003300
003400         10  :TAG:-MTN                PIC 9(09).                   00003400
003500         10  :TAG:-AMOUNT             PIC S9(7)V99 COMP-3.         00003500
003600         10  :TAG:-SENDER-NAME        PIC X(40).                   00003600
003700         10  :TAG:-SENDER-UC          PIC X(40).                   00003700
003800         10  :TAG:-SENDER-AGE         PIC 9(03).                   00003800
003900         10  :TAG:-BENEFICIARY-NAME   PIC X(40).                   00003900
004000         10  :TAG:-BENEFICIARY-UC     PIC X(40).                   00004000
004100         10  :TAG:-BENEFICIARY-AGE    PIC 9(03).                   00004100
004200         10  :TAG:-ISSUE-ID           PIC 9(09).                   00004200
004300         10  :TAG:-ISSUE-SOLVED       PIC X(01).                   00004300
004400             88  :TAG:-ISSUE-IS-SOLVED    VALUE 'Y'.               00004400
004500             88  :TAG:-ISSUE-IS-OPEN      VALUE 'N'.               00004500
004600         10  :TAG:-ISSUE-MESSAGE      PIC X(80).                   00004600
004700         10  FILLER                   PIC X(04).                   00004700
004800     05  FILLER                       PIC X(08).                   00004800
