000100******************************************************************00000100
000200*                                                                  00000200
000300*    COPYBOOK:  TRANREC                                            00000300
000400*    TITLE:     MONEY-TRANSFER TRANSACTION RECORD LAYOUT           00000400
000500*                                                                  00000500
000600*    THIS IS THE FIXED-LENGTH, 195-BYTE TRANSACTION RECORD READ    00000600
000700*    FROM THE INBOUND TRANSACTION-FILE.  ONE RECORD = ONE MONEY    00000700
000800*    TRANSFER, CARRYING THE SENDER, THE BENEFICIARY, THE AMOUNT,   00000800
000900*    AND WHATEVER COMPLIANCE-ISSUE SLOT WAS ATTACHED TO IT BY THE  00000900
001000*    UPSTREAM FEED.  ISSUE-ID AND ISSUE-MESSAGE ARE ALWAYS         00001000
001100*    PRESENT -- ISSUE-SOLVED IS THE ONLY FIELD THAT SAYS WHETHER   00001100
001200*    THE SLOT IS A REAL OPEN ISSUE OR JUST A PLACEHOLDER.          00001200
001300*                                                                  00001300
001400*    ISSUE-MESSAGE IS THE LAST FIELD ON THE RECORD -- THERE IS NO  00001400
001500*    TRAILING FILLER.  9+10+40+3+40+3+9+1+80 = 195 BYTES, AND THE  00001500
001600*    FD CARRIES NO EXPLICIT RECORD CONTAINS CLAUSE, SO KEEP ANY    00001600
001700*    FUTURE FIELD ADDITIONS IN SYNC WITH THE FD IF THIS CHANGES.   00001700
001800*                                                                  00001800
002000*    MAINTENANCE HISTORY                                           00002000
002100*    ------------------                                            00002100
002200*    2011-03-14  RBG  TDF-0001  ORIGINAL LAYOUT.                   00002200
002300*    2014-07-02  HLK  TDF-0088  WIDENED ISSUE-MESSAGE FROM 40 TO   00002300
002400*                               80 BYTES PER COMPLIANCE REQUEST.   00002400
002500*    2019-11-21  JPR  TDF-0140  AMOUNT CHANGED TO SIGN TRAILING    00002500
002600*                               SEPARATE SO THE FEED STAYS PURE    00002600
002700*                               DISPLAY TEXT END TO END.           00002700
002750*    2026-07-30  PDQ  TDF-0183  DROPPED A ONE-BYTE TRAILING        00002750
002760*                               FILLER THAT HAD CREPT INTO THIS    00002760
002770*                               LAYOUT -- RECORD IS 195 BYTES,     00002770
002780*                               NOT 196, PER THE FEED SPEC.        00002780
002800******************************************************************00002800
002900 01  TRANSACTION-RECORD.                                           00002900
003000     05  TRAN-MTN                  PIC 9(09).                      00003000
003100     05  TRAN-AMOUNT               PIC S9(7)V99                    00003100
003200                                    SIGN IS TRAILING SEPARATE.     00003200
003300     05  TRAN-SENDER-FULL-NAME     PIC X(40).                      00003300
003400     05  TRAN-SENDER-AGE           PIC 9(03).                      00003400
003500     05  TRAN-BENEFICIARY-FULL-NAME PIC X(40).                     00003500
003600     05  TRAN-BENEFICIARY-AGE      PIC 9(03).                      00003600
003700     05  TRAN-ISSUE-ID             PIC 9(09).                      00003700
003800     05  TRAN-ISSUE-SOLVED         PIC X(01).                      00003800
003900         88  TRAN-ISSUE-IS-SOLVED      VALUE 'Y'.                  00003900
004000         88  TRAN-ISSUE-IS-OPEN        VALUE 'N'.                  00004000
004100     05  TRAN-ISSUE-MESSAGE        PIC X(80).                      00004100
