000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.      TDF0100.                                         00000200
000300 AUTHOR.          D R STOUT.                                       00000300
000400 INSTALLATION.    MERIDIAN TRUST - BATCH SYSTEMS.                  00000400
000500 DATE-WRITTEN.    11/14/87.                                        00000500
000600 DATE-COMPILED.                                                    00000600
000700 SECURITY.        NON-CONFIDENTIAL.                                00000700
000800*****************************************************************  00000800
000900*                                                                  00000900
001000*    PROGRAM:  TDF0100                                             00001000
001100*                                                                  00001100
001200*    BATCH DRIVER FOR THE TRANSACTION-ANALYTICS REPORT SET.        00001200
001300*    READS THE MONEY-TRANSFER FILE ONCE INTO A WORKING-STORAGE     00001300
001400*    TABLE, THEN RUNS EACH OF THE TEN STANDING QUERIES AGAINST     00001400
001500*    THAT TABLE AND DISPLAYS ITS RESULT.  THERE IS NO UPDATE       00001500
001600*    STEP AND NO OUTPUT FILE -- EVERY QUERY IS A READ-ONLY SCAN,   00001600
001700*    SO THE WHOLE JOB IS ONE PASS TO BUILD THE TABLE FOLLOWED BY   00001700
001800*    TEN REPORT PARAGRAPHS.                                        00001800
001900*                                                                  00001900
002000*    QUERIES 2 AND 5 TAKE A CLIENT NAME FROM THE PARM CARD FILE;   00002000
002100*    A BLANK PARM CARD ABORTS THOSE TWO QUERIES ONLY               00002100
002200*    (RETURN-CODE 16) AND THE REST OF THE BATCH CONTINUES          00002200
002300*    NORMALLY.                                                     00002300
002400*                                                                  00002400
002500*    QUERY  1 - TOTAL AMOUNT OF ALL SOLVED TRANSACTIONS            00002500
002600*    QUERY  2 - TOTAL AMOUNT SENT BY THE PARM-CARD CLIENT          00002600
002700*    QUERY  3 - LARGEST SOLVED TRANSACTION AMOUNT                  00002700
002800*    QUERY  4 - COUNT OF DISTINCT SENDER/BENEFICIARY NAMES         00002800
002900*                (SOLVED)                                          00002900
003000*    QUERY  5 - DOES THE PARM-CARD CLIENT HAVE AN OPEN ISSUE       00003000
003100*    QUERY  6 - ALL TRANSACTIONS GROUPED BY BENEFICIARY NAME       00003100
003200*    QUERY  7 - DISTINCT UNSOLVED ISSUE IDS                        00003200
003300*    QUERY  8 - ALL SOLVED-ISSUE MESSAGES (NON-BLANK, DUPES        00003300
003400*                KEPT)                                             00003400
003500*    QUERY  9 - TOP 3 TRANSACTIONS BY AMOUNT, DEDUPED BY MTN       00003500
003600*    QUERY 10 - SENDER WITH THE LARGEST SOLVED-TRANSACTION         00003600
003700*                TOTAL                                             00003700
003800*                                                                  00003800
003900*    QUERIES 1, 3, 4 AND 10 READ THEIR ANSWER OUT OF THE           00003900
004000*    STATISTICS AREA FILLED BY ONE CALL TO TDFSTAT RIGHT AFTER     00004000
004100*    THE TABLE IS BUILT.  QUERY 6 CALLS TDFSRTN TO PUT A           00004100
004200*    KEY/INDEX PAIR INTO BENEFICIARY ORDER; QUERY 9 CALLS          00004200
004300*    TDFSRTA TO DO THE SAME ON AMOUNT, DESCENDING, AFTER THIS      00004300
004400*    PROGRAM DEDUPS THE ROWS BY MTN ITSELF.                        00004400
004500*                                                                  00004500
004600*    MAINTENANCE HISTORY                                           00004600
004700*    ------------------                                            00004700
004800*    1987-11-14  DRS  TDF-0001  ORIGINAL PROGRAM, BUILT FROM THE   00004800
004900*                               OLD TRANSACTION/CUSTOMER UPDATE    00004900
005000*                               SKELETON -- READS THE              00005000
005100*                               MONEY-TRANSFER FILE AND PRINTS     00005100
005200*                               RUNNING TOTALS.                    00005200
005300*    1989-09-03  RBG  TDF-0001  NOW CALLS THE NEW ADSORT-DERIVED   00005300
005400*                               SORT UTILITY FOR THE BENEFICIARY   00005400
005500*                               REPORT INSTEAD OF AN IN-LINE       00005500
005600*                               BUBBLE SORT.                       00005600
005700*    1991-04-22  DRS  TDF-0015  ADDED THE PER-SENDER TOTAL         00005700
005800*                               QUERY.                             00005800
005900*    1994-02-11  WLT  TDF-0047  PICKED UP THE FIXED SORT UTILITY   00005900
006000*                               (SEE ITS OWN LOG) -- NO CHANGE     00006000
006100*                               NEEDED HERE.                       00006100
006200*    1998-11-30  WLT  TDF-0062  YEAR-2000 REVIEW -- NO DATE        00006200
006300*                               FIELDS IN THIS PROGRAM, NO         00006300
006400*                               CHANGE NEEDED.                     00006400
006500*    2011-03-14  RBG  TDF-0001  RENAMED FROM SAM1 TO TDF0100       00006500
006600*                               WHEN THE CUSTOMER-UPDATE HALF OF   00006600
006700*                               THE OLD PROGRAM WAS SPLIT OFF;     00006700
006800*                               THIS COPY KEPT ONLY THE            00006800
006900*                               TRANSACTION-ANALYSIS SIDE.         00006900
007000*    2016-05-09  HLK  TDF-0103  TABLE CONVERTED TO OCCURS          00007000
007100*                               DEPENDING ON; ADDED THE CALL TO    00007100
007200*                               THE NEW TDFSTAT SUBROUTINE,        00007200
007300*                               REPLACING FOUR SEPARATE IN-LINE    00007300
007400*                               SCANS WITH ONE.                    00007400
007500*    2019-11-21  JPR  TDF-0140  ADDED THE TOP-SENDER QUERY AND     00007500
007600*                               THE OPEN-ISSUES-FOR-CLIENT         00007600
007700*                               QUERY.                             00007700
007800*    2020-01-18  JPR  TDF-0141  ADDED THE UNSOLVED-ISSUE-ID LIST   00007800
007900*                               AND SOLVED-ISSUE-MESSAGE LIST      00007900
008000*                               QUERIES.                           00008000
008100*    2021-07-02  DMS  TDF-0160  ADDED THE TOP-3-BY-AMOUNT QUERY,   00008100
008200*                               CALLING THE NEW TDFSRTA            00008200
008300*                               DESCENDING SORT AFTER AN MTN       00008300
008400*                               DEDUP PASS DONE RIGHT HERE.        00008400
008500*    2022-01-18  DMS  TDF-0171  NAME COMPARES NOW USE THE          00008500
008600*                               PRE-FOLDED *-UC CACHE FIELDS       00008600
008700*                               BUILT WHILE THE TABLE IS READ      00008700
008800*                               IN, NOT FOLDED AT COMPARE TIME.    00008800
008900*    2023-06-02  DMS  TDF-0188  SPLIT THE TRANSACTION-TABLE AND    00008900
009000*                               STATISTICS-AREA REPLACING TAGS     00009000
009100*                               (WS/ST) SO THE TWO COPYBOOKS NO    00009100
009200*                               LONGER CLASH WHEN BOTH ARE         00009200
009300*                               COPIED INTO ONE PROGRAM.           00009300
009400*****************************************************************  00009400
009500 ENVIRONMENT DIVISION.                                             00009500
009600 CONFIGURATION SECTION.                                            00009600
009700 SOURCE-COMPUTER.  IBM-390.                                        00009700
009800 OBJECT-COMPUTER.  IBM-390.                                        00009800
009900 SPECIAL-NAMES.                                                    00009900
010000     C01 IS TOP-OF-FORM.                                           00010000
010100 INPUT-OUTPUT SECTION.                                             00010100
010200 FILE-CONTROL.                                                     00010200
010300     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                   00010300
010400         ACCESS IS SEQUENTIAL                                      00010400
010500         FILE STATUS  IS WS-TRANFILE-STATUS.                       00010500
010600     SELECT PARM-CARD-FILE    ASSIGN TO PARMCARD                   00010600
010700         ACCESS IS SEQUENTIAL                                      00010700
010800         FILE STATUS  IS WS-PARMFILE-STATUS.                       00010800
010900*****************************************************************  00010900
011000 DATA DIVISION.                                                    00011000
011100 FILE SECTION.                                                     00011100
011200*                                                                  00011200
011300 FD  TRANSACTION-FILE                                              00011300
011400     RECORDING MODE IS F.                                          00011400
011500 COPY TRANREC.                                                     00011500
011600*                                                                  00011600
011700 FD  PARM-CARD-FILE                                                00011700
011800     RECORDING MODE IS F.                                          00011800
011900 01  PARM-CARD-RECORD.                                             00011900
012000     05  PARM-CLIENT-NAME          PIC X(40).                      00012000
012100     05  FILLER                    PIC X(40).                      00012100
012200*****************************************************************  00012200
012300 WORKING-STORAGE SECTION.                                          00012300
012310 77  WS-WORK-IX2              PIC S9(8) COMP SYNC VALUE 0.         00012310
012400 01  WS-FILE-STATUSES.                                             00012400
012500     05  WS-TRANFILE-STATUS        PIC X(02) VALUE SPACES.         00012500
012600     05  WS-PARMFILE-STATUS        PIC X(02) VALUE SPACES.         00012600
012650     05  FILLER                   PIC X(04).                       00012650
012700*                                                                  00012700
012800 01  WS-SWITCHES.                                                  00012800
012900     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.            00012900
013000         88  WS-TRAN-EOF               VALUE 'Y'.                  00013000
013100     05  WS-PARM-EOF-SW            PIC X(01) VALUE 'N'.            00013100
013200         88  WS-PARM-EOF               VALUE 'Y'.                  00013200
013300     05  WS-Q5-FOUND-SW            PIC X(01) VALUE 'N'.            00013300
013400         88  WS-Q5-OPEN-ISSUE-FOUND    VALUE 'Y'.                  00013400
013500     05  WS-GROUP-FIRST-SW         PIC X(01) VALUE 'Y'.            00013500
013600         88  WS-GROUP-FIRST            VALUE 'Y'.                  00013600
013700     05  WS-ISSUE-FOUND-SW         PIC X(01) VALUE 'N'.            00013700
013800         88  WS-ISSUE-ID-FOUND         VALUE 'Y'.                  00013800
013900     05  WS-TOP3-FOUND-SW          PIC X(01) VALUE 'N'.            00013900
014000         88  WS-TOP3-MTN-FOUND         VALUE 'Y'.                  00014000
014100     05  WS-FIRST-SENDER-SW        PIC X(01) VALUE 'Y'.            00014100
014200         88  WS-FIRST-SENDER           VALUE 'Y'.                  00014200
014250     05  FILLER                   PIC X(02).                       00014250
014300*                                                                  00014300
014400*    DEBUG PROBES -- CARRIED FORWARD FROM THE OLD SAM1 ABEND-TEST  00014400
014500*    FIELD, KEPT HANDY FOR THE FAULT-ANALYSIS LAB.  NOT            00014500
014600*    REFERENCED IN NORMAL PRODUCTION RUNS.                         00014600
014700 01  WS-DEBUG-TEST                 PIC X(02).                      00014700
014800 01  WS-DEBUG-TEST-N REDEFINES WS-DEBUG-TEST                       00014800
014900                                    PIC S9(3) COMP-3.              00014900
015000 01  WS-DEBUG-TEST2                PIC X(04).                      00015000
015100 01  WS-DEBUG-TEST2-N REDEFINES WS-DEBUG-TEST2                     00015100
015200                                    PIC S9(7) COMP-3.              00015200
015300*                                                                  00015300
015400 01  WS-SUBSCRIPTS.                                                00015400
015500     05  WS-WORK-IX                PIC S9(8) COMP SYNC VALUE 0.    00015500
015700     05  WS-TOP-SENDER-IX          PIC S9(8) COMP SYNC VALUE 0.    00015700
015750     05  FILLER                   PIC X(04).                       00015750
015800*                                                                  00015800
015900 01  WS-PARM-WORK-AREAS.                                           00015900
016000     05  WS-PARM-NAME-RAW          PIC X(40) VALUE SPACES.         00016000
016100     05  WS-PARM-NAME-UC           PIC X(40) VALUE SPACES.         00016100
016110     05  WS-PARM-NAME-SHIFT        PIC X(40) VALUE SPACES.         00016110
016120     05  WS-PARM-LEAD-CT           PIC S9(4) COMP SYNC VALUE 0.    00016120
016130     05  WS-PARM-TRIM-LEN          PIC S9(4) COMP SYNC VALUE 0.    00016130
016140     05  WS-PARM-TRIM-START        PIC S9(4) COMP SYNC VALUE 0.    00016140
016150     05  FILLER                   PIC X(04).                       00016150
016200*                                                                  00016200
016300 01  WS-QUERY2-WORK-AREAS.                                         00016300
016400     05  WS-Q2-TOTAL               PIC S9(9)V99 COMP-3 VALUE 0.    00016400
016450     05  FILLER                   PIC X(04).                       00016450
016500*                                                                  00016500
016600 01  WS-GROUP-WORK-AREAS.                                          00016600
016700     05  WS-GROUP-SIZE             PIC S9(8) COMP SYNC VALUE 0.    00016700
016800     05  WS-GROUP-COUNT-WORK       PIC S9(8) COMP SYNC VALUE 0.    00016800
016900     05  WS-GROUP-PREV-KEY         PIC X(40) VALUE SPACES.         00016900
017000     05  WS-GROUP-KEY-TABLE OCCURS 5000 TIMES                      00017000
017100                 INDEXED BY WS-GROUP-KEY-IX                        00017100
017200                 PIC X(40).                                        00017200
017300     05  WS-GROUP-IDX-TABLE OCCURS 5000 TIMES                      00017300
017400                 INDEXED BY WS-GROUP-IDX-IX                        00017400
017500                 PIC S9(8) COMP SYNC.                              00017500
017600     05  WS-GROUP-IDX-TABLE-ALT REDEFINES WS-GROUP-IDX-TABLE       00017600
017700                 PIC X(04) OCCURS 5000 TIMES.                      00017700
017750     05  FILLER                   PIC X(04).                       00017750
017800*                                                                  00017800
017900 01  WS-ISSUE-WORK-AREAS.                                          00017900
018000     05  WS-ISSUE-COUNT            PIC S9(8) COMP SYNC VALUE 0.    00018000
018100     05  WS-ISSUE-ID-TABLE OCCURS 5000 TIMES                       00018100
018200                 INDEXED BY WS-ISSUE-IX                            00018200
018300                 PIC 9(09).                                        00018300
018350     05  FILLER                   PIC X(04).                       00018350
018400*                                                                  00018400
018500 01  WS-TOP3-WORK-AREAS.                                           00018500
018600     05  WS-TOP3-COUNT             PIC S9(8) COMP SYNC VALUE 0.    00018600
018700     05  WS-TOP3-DISPLAY-COUNT     PIC S9(8) COMP SYNC VALUE 0.    00018700
018800     05  WS-TOP3-MTN-TABLE OCCURS 5000 TIMES                       00018800
018900                 INDEXED BY WS-TOP3-MTN-IX                         00018900
019000                 PIC 9(09).                                        00019000
019100     05  WS-TOP3-KEY-TABLE OCCURS 5000 TIMES                       00019100
019200                 INDEXED BY WS-TOP3-KEY-IX                         00019200
019300                 PIC S9(9)V99 COMP-3.                              00019300
019400     05  WS-TOP3-IDX-TABLE OCCURS 5000 TIMES                       00019400
019500                 INDEXED BY WS-TOP3-IDX-IX                         00019500
019600                 PIC S9(8) COMP SYNC.                              00019600
019650     05  FILLER                   PIC X(04).                       00019650
019700*                                                                  00019700
019800 01  WS-SENDER-QUERY-WORK-AREAS.                                   00019800
019900     05  WS-TOP-SENDER-NAME        PIC X(40) VALUE SPACES.         00019900
020000     05  WS-TOP-SENDER-TOTAL       PIC S9(9)V99 COMP-3 VALUE 0.    00020000
020050     05  FILLER                   PIC X(04).                       00020050
020100*                                                                  00020100
020200 01  WS-DISPLAY-EDIT-AREAS.                                        00020200
020300     05  WS-Q-DISPLAY-AMOUNT       PIC -(9)9.99.                   00020300
020400     05  WS-Q-DISPLAY-COUNT        PIC Z(7)9.                      00020400
020500     05  WS-Q-DISPLAY-ID           PIC Z(8)9.                      00020500
020550     05  FILLER                   PIC X(04).                       00020550
020600*****************************************************************  00020600
020700 COPY TDFTRNTB REPLACING ==:TAG:== BY ==WS==.                      00020700
020800 COPY TDFSTATS REPLACING ==:TAG:== BY ==ST==.                      00020800
020900*****************************************************************  00020900
021000 PROCEDURE DIVISION.                                               00021000
021100*                                                                  00021100
021200 000-MAIN-RTN.                                                     00021200
021300     DISPLAY 'TDF0100 STARTED'.                                    00021300
021400     PERFORM 200-OPEN-FILES THRU 200-EXIT.                         00021400
021500     PERFORM 150-READ-PARM-CARD THRU 150-EXIT.                     00021500
021600     PERFORM 250-BUILD-TRANSACTION-TABLE THRU 250-EXIT.            00021600
021700     CALL 'TDFSTAT' USING WS-TRAN-CONTROL, ST-STATS-REC.           00021700
021800     PERFORM 300-QUERY-TOTAL-AMOUNT THRU 300-EXIT.                 00021800
021900     PERFORM 310-QUERY-TOTAL-BY-SENDER THRU 310-EXIT.              00021900
022000     PERFORM 320-QUERY-MAX-AMOUNT THRU 320-EXIT.                   00022000
022100     PERFORM 330-QUERY-UNIQUE-CLIENTS THRU 330-EXIT.               00022100
022200     PERFORM 340-QUERY-OPEN-ISSUES THRU 340-EXIT.                  00022200
022300     PERFORM 350-QUERY-GROUP-BY-BENEFICIARY THRU 350-EXIT.         00022300
022400     PERFORM 370-QUERY-UNSOLVED-ISSUE-IDS THRU 370-EXIT.           00022400
022500     PERFORM 380-QUERY-SOLVED-ISSUE-MSGS THRU 380-EXIT.            00022500
022600     PERFORM 390-QUERY-TOP3-TRANSACTIONS THRU 390-EXIT.            00022600
022700     PERFORM 395-QUERY-TOP-SENDER THRU 395-EXIT.                   00022700
022800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                        00022800
022900     DISPLAY 'TDF0100 ENDED NORMALLY'.                             00022900
023000     GOBACK.                                                       00023000
023100*                                                                  00023100
023200 150-READ-PARM-CARD.                                               00023200
023300     MOVE SPACES TO WS-PARM-NAME-RAW.                              00023300
023400     READ PARM-CARD-FILE                                           00023400
023500         AT END                                                    00023500
023600             MOVE 'Y' TO WS-PARM-EOF-SW.                           00023600
023700     IF NOT WS-PARM-EOF                                            00023700
023800         MOVE PARM-CLIENT-NAME TO WS-PARM-NAME-RAW                 00023800
023900     END-IF.                                                       00023900
023950     PERFORM 155-TRIM-LEADING-SPACES THRU 155-EXIT.                00023950
024000     MOVE WS-PARM-NAME-RAW TO WS-PARM-NAME-UC.                     00024000
024100     INSPECT WS-PARM-NAME-UC CONVERTING                            00024100
024200         'abcdefghijklmnopqrstuvwxyz' TO                           00024200
024300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             00024300
024400 150-EXIT.                                                         00024400
024500     EXIT.                                                         00024500
024501 *                                                                 00024501
024502 155-TRIM-LEADING-SPACES.                                          00024502
024503     MOVE 0 TO WS-PARM-LEAD-CT.                                    00024503
024504     IF WS-PARM-NAME-RAW = SPACES                                  00024504
024505         GO TO 155-EXIT.                                           00024505
024506 155-COUNT-LOOP.                                                   00024506
024507     IF WS-PARM-LEAD-CT >= 39                                      00024507
024508         GO TO 155-SHIFT.                                          00024508
024509     COMPUTE WS-WORK-IX = WS-PARM-LEAD-CT + 1.                     00024509
024510     IF WS-PARM-NAME-RAW(WS-WORK-IX:1) NOT = SPACE                 00024510
024511         GO TO 155-SHIFT.                                          00024511
024512     ADD 1 TO WS-PARM-LEAD-CT.                                     00024512
024513     GO TO 155-COUNT-LOOP.                                         00024513
024514 155-SHIFT.                                                        00024514
024515     IF WS-PARM-LEAD-CT = 0                                        00024515
024516         GO TO 155-EXIT.                                           00024516
024517     MOVE SPACES TO WS-PARM-NAME-SHIFT.                            00024517
024518     COMPUTE WS-PARM-TRIM-START = WS-PARM-LEAD-CT + 1.             00024518
024519     COMPUTE WS-PARM-TRIM-LEN = 40 - WS-PARM-LEAD-CT.              00024519
024520     MOVE WS-PARM-NAME-RAW(WS-PARM-TRIM-START:                     00024520
024521              WS-PARM-TRIM-LEN) TO WS-PARM-NAME-SHIFT              00024521
024522              (1:WS-PARM-TRIM-LEN).                                00024522
024523     MOVE WS-PARM-NAME-SHIFT TO WS-PARM-NAME-RAW.                  00024523
024524 155-EXIT.                                                         00024524
024525     EXIT.                                                         00024525
024526 *                                                                 00024526
024600*                                                                  00024600
024700 200-OPEN-FILES.                                                   00024700
024800     OPEN INPUT TRANSACTION-FILE.                                  00024800
024900     IF WS-TRANFILE-STATUS NOT = '00'                              00024900
025000         DISPLAY 'TDF0100 - ERROR OPENING TRANSACTION FILE'        00025000
025100                 ' STATUS: ' WS-TRANFILE-STATUS                    00025100
025200         GO TO 1000-ERROR-RTN.                                     00025200
025300     OPEN INPUT PARM-CARD-FILE.                                    00025300
025400     IF WS-PARMFILE-STATUS NOT = '00'                              00025400
025500         DISPLAY 'TDF0100 - ERROR OPENING PARM CARD FILE'          00025500
025600                 ' STATUS: ' WS-PARMFILE-STATUS                    00025600
025700         GO TO 1000-ERROR-RTN.                                     00025700
025800 200-EXIT.                                                         00025800
025900     EXIT.                                                         00025900
026000*                                                                  00026000
026100 250-BUILD-TRANSACTION-TABLE.                                      00026100
026200     MOVE 0 TO WS-TRAN-COUNT.                                      00026200
026300     PERFORM 260-READ-TRANSACTION-RECORD THRU 260-EXIT             00026300
026400         UNTIL WS-TRAN-EOF.                                        00026400
026500 250-EXIT.                                                         00026500
026600     EXIT.                                                         00026600
026700*                                                                  00026700
026800 260-READ-TRANSACTION-RECORD.                                      00026800
026900     READ TRANSACTION-FILE                                         00026900
027000         AT END                                                    00027000
027100             MOVE 'Y' TO WS-TRAN-EOF-SW                            00027100
027200             GO TO 260-EXIT.                                       00027200
027300     ADD 1 TO WS-TRAN-COUNT.                                       00027300
027400     MOVE TRAN-MTN TO WS-MTN(WS-TRAN-COUNT).                       00027400
027500     MOVE TRAN-AMOUNT TO WS-AMOUNT(WS-TRAN-COUNT).                 00027500
027600     MOVE TRAN-SENDER-FULL-NAME TO WS-SENDER-NAME(WS-TRAN-COUNT).  00027600
027700     MOVE TRAN-SENDER-FULL-NAME TO WS-SENDER-UC(WS-TRAN-COUNT).    00027700
027800     INSPECT WS-SENDER-UC(WS-TRAN-COUNT) CONVERTING                00027800
027900         'abcdefghijklmnopqrstuvwxyz' TO                           00027900
028000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             00028000
028100     MOVE TRAN-SENDER-AGE TO WS-SENDER-AGE(WS-TRAN-COUNT).         00028100
028200     MOVE TRAN-BENEFICIARY-FULL-NAME TO                            00028200
028300             WS-BENEFICIARY-NAME(WS-TRAN-COUNT).                   00028300
028400     MOVE TRAN-BENEFICIARY-FULL-NAME TO                            00028400
028500             WS-BENEFICIARY-UC(WS-TRAN-COUNT).                     00028500
028600     INSPECT WS-BENEFICIARY-UC(WS-TRAN-COUNT) CONVERTING           00028600
028700         'abcdefghijklmnopqrstuvwxyz' TO                           00028700
028800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                             00028800
028900     MOVE TRAN-BENEFICIARY-AGE TO                                  00028900
029000             WS-BENEFICIARY-AGE(WS-TRAN-COUNT).                    00029000
029100     MOVE TRAN-ISSUE-ID TO WS-ISSUE-ID(WS-TRAN-COUNT).             00029100
029200     MOVE TRAN-ISSUE-SOLVED TO WS-ISSUE-SOLVED(WS-TRAN-COUNT).     00029200
029300     MOVE TRAN-ISSUE-MESSAGE TO WS-ISSUE-MESSAGE(WS-TRAN-COUNT).   00029300
029400 260-EXIT.                                                         00029400
029500     EXIT.                                                         00029500
029600*                                                                  00029600
029700*    QUERY 1 -- TOTAL AMOUNT OF ALL SOLVED TRANSACTIONS.  THE      00029700
029800*    ACTUAL ACCUMULATION HAPPENED INSIDE TDFSTAT -- THIS           00029800
029900*    PARAGRAPH JUST DISPLAYS WHAT CAME BACK.                       00029900
030000 300-QUERY-TOTAL-AMOUNT.                                           00030000
030100     MOVE ST-TOTAL-AMOUNT TO WS-Q-DISPLAY-AMOUNT.                  00030100
030200     DISPLAY 'QUERY  1 - TOTAL AMOUNT (SOLVED)....: '              00030200
030300             WS-Q-DISPLAY-AMOUNT.                                  00030300
030400 300-EXIT.                                                         00030400
030500     EXIT.                                                         00030500
030600*                                                                  00030600
030700 310-QUERY-TOTAL-BY-SENDER.                                        00030700
030800     MOVE 0 TO WS-Q2-TOTAL.                                        00030800
030900     IF WS-PARM-NAME-UC = SPACES                                   00030900
031000         DISPLAY 'QUERY  2 - TOTAL BY SENDER..........: ',         00031000
031100                 'ABORTED - BLANK NAME PARM'                       00031100
031200         MOVE 16 TO RETURN-CODE                                    00031200
031300         GO TO 310-EXIT.                                           00031300
031400     PERFORM 315-ADD-IF-SENDER-MATCH THRU 315-EXIT                 00031400
031500         VARYING WS-WORK-IX FROM 1 BY 1                            00031500
031600         UNTIL WS-WORK-IX > WS-TRAN-COUNT.                         00031600
031700     MOVE WS-Q2-TOTAL TO WS-Q-DISPLAY-AMOUNT.                      00031700
031800     DISPLAY 'QUERY  2 - TOTAL BY SENDER ' WS-PARM-NAME-RAW        00031800
031900             ' = ' WS-Q-DISPLAY-AMOUNT.                            00031900
032000 310-EXIT.                                                         00032000
032100     EXIT.                                                         00032100
032200*                                                                  00032200
032300 315-ADD-IF-SENDER-MATCH.                                          00032300
032400     IF WS-ISSUE-IS-SOLVED(WS-WORK-IX)                             00032400
032500       AND WS-SENDER-UC(WS-WORK-IX) = WS-PARM-NAME-UC              00032500
032600         ADD WS-AMOUNT(WS-WORK-IX) TO WS-Q2-TOTAL                  00032600
032700     END-IF.                                                       00032700
032800 315-EXIT.                                                         00032800
032900     EXIT.                                                         00032900
033000*                                                                  00033000
033100 320-QUERY-MAX-AMOUNT.                                             00033100
033200     MOVE ST-MAX-AMOUNT TO WS-Q-DISPLAY-AMOUNT.                    00033200
033300     DISPLAY 'QUERY  3 - MAX TRANSACTION AMOUNT...: '              00033300
033400             WS-Q-DISPLAY-AMOUNT.                                  00033400
033500 320-EXIT.                                                         00033500
033600     EXIT.                                                         00033600
033700*                                                                  00033700
033800 330-QUERY-UNIQUE-CLIENTS.                                         00033800
033900     MOVE ST-UNIQUE-CLIENT-COUNT TO WS-Q-DISPLAY-COUNT.            00033900
034000     DISPLAY 'QUERY  4 - UNIQUE CLIENT COUNT......: '              00034000
034100             WS-Q-DISPLAY-COUNT.                                   00034100
034200 330-EXIT.                                                         00034200
034300     EXIT.                                                         00034300
034400*                                                                  00034400
034500 340-QUERY-OPEN-ISSUES.                                            00034500
034600     MOVE 'N' TO WS-Q5-FOUND-SW.                                   00034600
034700     IF WS-PARM-NAME-UC = SPACES                                   00034700
034800         DISPLAY 'QUERY  5 - OPEN ISSUES FOR CLIENT...: ',         00034800
034900                 'ABORTED - BLANK NAME PARM'                       00034900
035000         MOVE 16 TO RETURN-CODE                                    00035000
035100         GO TO 340-EXIT.                                           00035100
035200     MOVE 1 TO WS-WORK-IX.                                         00035200
035300 340-SCAN-LOOP.                                                    00035300
035400     IF WS-WORK-IX > WS-TRAN-COUNT                                 00035400
035500         GO TO 340-SHOW-RESULT.                                    00035500
035600     IF WS-ISSUE-IS-OPEN(WS-WORK-IX)                               00035600
035700       AND (WS-SENDER-UC(WS-WORK-IX) = WS-PARM-NAME-UC             00035700
035800         OR WS-BENEFICIARY-UC(WS-WORK-IX) = WS-PARM-NAME-UC)       00035800
035900         MOVE 'Y' TO WS-Q5-FOUND-SW                                00035900
036000         GO TO 340-SHOW-RESULT.                                    00036000
036100     ADD 1 TO WS-WORK-IX.                                          00036100
036200     GO TO 340-SCAN-LOOP.                                          00036200
036300 340-SHOW-RESULT.                                                  00036300
036400     IF WS-Q5-OPEN-ISSUE-FOUND                                     00036400
036500         DISPLAY 'QUERY  5 - OPEN ISSUES FOR ' WS-PARM-NAME-RAW    00036500
036600                 ' = YES'                                          00036600
036700     ELSE                                                          00036700
036800         DISPLAY 'QUERY  5 - OPEN ISSUES FOR ' WS-PARM-NAME-RAW    00036800
036900                 ' = NO'                                           00036900
037000     END-IF.                                                       00037000
037100 340-EXIT.                                                         00037100
037200     EXIT.                                                         00037200
037300*                                                                  00037300
037400*    QUERY 6 -- LOAD THE BENEFICIARY-UC CACHE AND THE ORIGINAL     00037400
037500*    ROW NUMBER INTO A KEY/INDEX PAIR, CALL TDFSRTN TO PUT THE     00037500
037600*    PAIR INTO BENEFICIARY ORDER, THEN WALK THE SORTED KEY TABLE   00037600
037700*    AS A CONTROL BREAK -- A NEW GROUP STARTS EVERY TIME THE       00037700
037800*    SORTED KEY CHANGES.                                           00037800
037900 350-QUERY-GROUP-BY-BENEFICIARY.                                   00037900
038000     MOVE WS-TRAN-COUNT TO WS-GROUP-SIZE.                          00038000
038100     IF WS-GROUP-SIZE > 0                                          00038100
038200         PERFORM 355-LOAD-GROUP-ENTRY THRU 355-EXIT                00038200
038300             VARYING WS-WORK-IX FROM 1 BY 1                        00038300
038400             UNTIL WS-WORK-IX > WS-TRAN-COUNT                      00038400
038500         CALL 'TDFSRTN' USING WS-GROUP-SIZE, WS-GROUP-KEY-TABLE,   00038500
038600                 WS-GROUP-IDX-TABLE                                00038600
038700     END-IF.                                                       00038700
038800     DISPLAY 'QUERY  6 - TRANSACTIONS GROUPED BY BENEFICIARY:'.    00038800
038900     MOVE SPACES TO WS-GROUP-PREV-KEY.                             00038900
039000     MOVE 'Y' TO WS-GROUP-FIRST-SW.                                00039000
039100     MOVE 0 TO WS-GROUP-COUNT-WORK.                                00039100
039200     IF WS-GROUP-SIZE > 0                                          00039200
039300         PERFORM 358-CHECK-GROUP-BREAK THRU 358-EXIT               00039300
039400             VARYING WS-WORK-IX FROM 1 BY 1                        00039400
039500             UNTIL WS-WORK-IX > WS-GROUP-SIZE                      00039500
039600     END-IF.                                                       00039600
039700     IF NOT WS-GROUP-FIRST                                         00039700
039800         PERFORM 360-EMIT-BENEFICIARY-GROUP THRU 360-EXIT          00039800
039900     END-IF.                                                       00039900
040000 350-EXIT.                                                         00040000
040100     EXIT.                                                         00040100
040200*                                                                  00040200
040300 355-LOAD-GROUP-ENTRY.                                             00040300
040400     MOVE WS-BENEFICIARY-UC(WS-WORK-IX) TO                         00040400
040500             WS-GROUP-KEY-TABLE(WS-WORK-IX).                       00040500
040600     MOVE WS-WORK-IX TO WS-GROUP-IDX-TABLE(WS-WORK-IX).            00040600
040700 355-EXIT.                                                         00040700
040800     EXIT.                                                         00040800
040900*                                                                  00040900
041000 358-CHECK-GROUP-BREAK.                                            00041000
041100     IF NOT WS-GROUP-FIRST                                         00041100
041200       AND WS-GROUP-KEY-TABLE(WS-WORK-IX) NOT = WS-GROUP-PREV-KEY  00041200
041300         PERFORM 360-EMIT-BENEFICIARY-GROUP THRU 360-EXIT          00041300
041400         MOVE 0 TO WS-GROUP-COUNT-WORK                             00041400
041500     END-IF.                                                       00041500
041600     MOVE 'N' TO WS-GROUP-FIRST-SW.                                00041600
041700     MOVE WS-GROUP-KEY-TABLE(WS-WORK-IX) TO WS-GROUP-PREV-KEY.     00041700
041800     ADD 1 TO WS-GROUP-COUNT-WORK.                                 00041800
041900 358-EXIT.                                                         00041900
042000     EXIT.                                                         00042000
042100*                                                                  00042100
042200 360-EMIT-BENEFICIARY-GROUP.                                       00042200
042300     MOVE WS-GROUP-COUNT-WORK TO WS-Q-DISPLAY-COUNT.               00042300
042400     DISPLAY '     BENEFICIARY: ' WS-GROUP-PREV-KEY                00042400
042500             '  COUNT: ' WS-Q-DISPLAY-COUNT.                       00042500
042600 360-EXIT.                                                         00042600
042700     EXIT.                                                         00042700
042800*                                                                  00042800
042900 370-QUERY-UNSOLVED-ISSUE-IDS.                                     00042900
043000     MOVE 0 TO WS-ISSUE-COUNT.                                     00043000
043100     DISPLAY 'QUERY  7 - UNSOLVED ISSUE IDS:'.                     00043100
043200     IF WS-TRAN-COUNT > 0                                          00043200
043300         PERFORM 375-CHECK-ISSUE-ID THRU 375-EXIT                  00043300
043400             VARYING WS-WORK-IX FROM 1 BY 1                        00043400
043500             UNTIL WS-WORK-IX > WS-TRAN-COUNT                      00043500
043600     END-IF.                                                       00043600
043700 370-EXIT.                                                         00043700
043800     EXIT.                                                         00043800
043900*                                                                  00043900
044000 375-CHECK-ISSUE-ID.                                               00044000
044100     IF WS-ISSUE-IS-OPEN(WS-WORK-IX)                               00044100
044200         PERFORM 377-ADD-ISSUE-IF-NEW THRU 377-EXIT                00044200
044300     END-IF.                                                       00044300
044400 375-EXIT.                                                         00044400
044500     EXIT.                                                         00044500
044600*                                                                  00044600
044700 377-ADD-ISSUE-IF-NEW.                                             00044700
044800     MOVE 'N' TO WS-ISSUE-FOUND-SW.                                00044800
044900     MOVE 1 TO WS-WORK-IX2.                                        00044900
045000 377-SEARCH-LOOP.                                                  00045000
045100     IF WS-WORK-IX2 > WS-ISSUE-COUNT                               00045100
045200         GO TO 377-ADD-NEW.                                        00045200
045300     IF WS-ISSUE-ID-TABLE(WS-WORK-IX2) = WS-ISSUE-ID(WS-WORK-IX)   00045300
045400         MOVE 'Y' TO WS-ISSUE-FOUND-SW                             00045400
045500         GO TO 377-EXIT.                                           00045500
045600     ADD 1 TO WS-WORK-IX2.                                         00045600
045700     GO TO 377-SEARCH-LOOP.                                        00045700
045800 377-ADD-NEW.                                                      00045800
045900     ADD 1 TO WS-ISSUE-COUNT.                                      00045900
046000     MOVE WS-ISSUE-ID(WS-WORK-IX) TO                               00046000
046100             WS-ISSUE-ID-TABLE(WS-ISSUE-COUNT).                    00046100
046200     MOVE WS-ISSUE-ID(WS-WORK-IX) TO WS-Q-DISPLAY-ID.              00046200
046300     DISPLAY '     ISSUE ID: ' WS-Q-DISPLAY-ID.                    00046300
046400 377-EXIT.                                                         00046400
046500     EXIT.                                                         00046500
046600*                                                                  00046600
046700 380-QUERY-SOLVED-ISSUE-MSGS.                                      00046700
046800     DISPLAY 'QUERY  8 - SOLVED ISSUE MESSAGES:'.                  00046800
046900     IF WS-TRAN-COUNT > 0                                          00046900
047000         PERFORM 385-SHOW-ISSUE-MSG THRU 385-EXIT                  00047000
047100             VARYING WS-WORK-IX FROM 1 BY 1                        00047100
047200             UNTIL WS-WORK-IX > WS-TRAN-COUNT                      00047200
047300     END-IF.                                                       00047300
047400 380-EXIT.                                                         00047400
047500     EXIT.                                                         00047500
047600*                                                                  00047600
047700 385-SHOW-ISSUE-MSG.                                               00047700
047800     IF WS-ISSUE-IS-SOLVED(WS-WORK-IX)                             00047800
047900       AND WS-ISSUE-MESSAGE(WS-WORK-IX) NOT = SPACES               00047900
048000         DISPLAY '     ' WS-ISSUE-MESSAGE(WS-WORK-IX)              00048000
048100     END-IF.                                                       00048100
048200 385-EXIT.                                                         00048200
048300     EXIT.                                                         00048300
048400*                                                                  00048400
048500*    QUERY 9 -- DEDUP BY MTN INTO A SMALL WORK TABLE, THEN CALL    00048500
048600*    TDFSRTA TO RANK THAT TABLE BY AMOUNT DESCENDING.  ONLY THE    00048600
048700*    FIRST THREE (OR FEWER, IF THE TABLE IS SMALLER) ARE SHOWN.    00048700
048800 390-QUERY-TOP3-TRANSACTIONS.                                      00048800
048900     MOVE 0 TO WS-TOP3-COUNT.                                      00048900
049000     IF WS-TRAN-COUNT > 0                                          00049000
049100         PERFORM 392-ADD-TOP3-IF-NEW THRU 392-EXIT                 00049100
049200             VARYING WS-WORK-IX FROM 1 BY 1                        00049200
049300             UNTIL WS-WORK-IX > WS-TRAN-COUNT                      00049300
049400     END-IF.                                                       00049400
049500     IF WS-TOP3-COUNT > 0                                          00049500
049600         CALL 'TDFSRTA' USING WS-TOP3-COUNT, WS-TOP3-KEY-TABLE,    00049600
049700                 WS-TOP3-IDX-TABLE                                 00049700
049800     END-IF.                                                       00049800
049900     DISPLAY 'QUERY  9 - TOP 3 TRANSACTIONS BY AMOUNT:'.           00049900
050000     IF WS-TOP3-COUNT < 3                                          00050000
050100         MOVE WS-TOP3-COUNT TO WS-TOP3-DISPLAY-COUNT               00050100
050200     ELSE                                                          00050200
050300         MOVE 3 TO WS-TOP3-DISPLAY-COUNT                           00050300
050400     END-IF.                                                       00050400
050500     IF WS-TOP3-DISPLAY-COUNT > 0                                  00050500
050600         PERFORM 398-SHOW-TOP3-ENTRY THRU 398-EXIT                 00050600
050700             VARYING WS-WORK-IX FROM 1 BY 1                        00050700
050800             UNTIL WS-WORK-IX > WS-TOP3-DISPLAY-COUNT              00050800
050900     END-IF.                                                       00050900
051000 390-EXIT.                                                         00051000
051100     EXIT.                                                         00051100
051200*                                                                  00051200
051300 392-ADD-TOP3-IF-NEW.                                              00051300
051400     MOVE 'N' TO WS-TOP3-FOUND-SW.                                 00051400
051500     MOVE 1 TO WS-WORK-IX2.                                        00051500
051600 392-SEARCH-LOOP.                                                  00051600
051700     IF WS-WORK-IX2 > WS-TOP3-COUNT                                00051700
051800         GO TO 392-ADD-NEW.                                        00051800
051900     IF WS-TOP3-MTN-TABLE(WS-WORK-IX2) = WS-MTN(WS-WORK-IX)        00051900
052000         MOVE 'Y' TO WS-TOP3-FOUND-SW                              00052000
052100         GO TO 392-EXIT.                                           00052100
052200     ADD 1 TO WS-WORK-IX2.                                         00052200
052300     GO TO 392-SEARCH-LOOP.                                        00052300
052400 392-ADD-NEW.                                                      00052400
052500     ADD 1 TO WS-TOP3-COUNT.                                       00052500
052600     MOVE WS-MTN(WS-WORK-IX) TO WS-TOP3-MTN-TABLE(WS-TOP3-COUNT).  00052600
052700     MOVE WS-AMOUNT(WS-WORK-IX) TO                                 00052700
052800             WS-TOP3-KEY-TABLE(WS-TOP3-COUNT).                     00052800
052900     MOVE WS-WORK-IX TO WS-TOP3-IDX-TABLE(WS-TOP3-COUNT).          00052900
053000 392-EXIT.                                                         00053000
053100     EXIT.                                                         00053100
053200*                                                                  00053200
053300 398-SHOW-TOP3-ENTRY.                                              00053300
053400     MOVE WS-TOP3-KEY-TABLE(WS-WORK-IX) TO WS-Q-DISPLAY-AMOUNT.    00053400
053500     DISPLAY '     MTN: ' WS-MTN(WS-TOP3-IDX-TABLE(WS-WORK-IX))    00053500
053600             '  AMOUNT: ' WS-Q-DISPLAY-AMOUNT.                     00053600
053700 398-EXIT.                                                         00053700
053800     EXIT.                                                         00053800
053900*                                                                  00053900
054000*    QUERY 10 -- TDFSTAT HAS ALREADY BUILT THE PER-SENDER          00054000
054100*    TOTALS TABLE; ALL THIS PARAGRAPH DOES IS WALK IT FOR THE      00054100
054200*    LARGEST TOTAL.                                                00054200
054300 395-QUERY-TOP-SENDER.                                             00054300
054400     MOVE 'Y' TO WS-FIRST-SENDER-SW.                               00054400
054500     MOVE SPACES TO WS-TOP-SENDER-NAME.                            00054500
054600     MOVE 0 TO WS-TOP-SENDER-TOTAL.                                00054600
054700     IF ST-SENDER-COUNT > 0                                        00054700
054800         PERFORM 397-CHECK-SENDER-MAX THRU 397-EXIT                00054800
054900             VARYING WS-TOP-SENDER-IX FROM 1 BY 1                  00054900
055000             UNTIL WS-TOP-SENDER-IX > ST-SENDER-COUNT              00055000
055100     END-IF.                                                       00055100
055200     IF WS-FIRST-SENDER                                            00055200
055300         DISPLAY 'QUERY 10 - TOP SENDER...............: NONE'      00055300
055400     ELSE                                                          00055400
055500         MOVE WS-TOP-SENDER-TOTAL TO WS-Q-DISPLAY-AMOUNT           00055500
055600         DISPLAY 'QUERY 10 - TOP SENDER...............: '          00055600
055700                 WS-TOP-SENDER-NAME ' = ' WS-Q-DISPLAY-AMOUNT      00055700
055800     END-IF.                                                       00055800
055900 395-EXIT.                                                         00055900
056000     EXIT.                                                         00056000
056100*                                                                  00056100
056200 397-CHECK-SENDER-MAX.                                             00056200
056300     IF WS-FIRST-SENDER                                            00056300
056400         MOVE ST-SENDER-NAME(WS-TOP-SENDER-IX) TO                  00056400
056500                 WS-TOP-SENDER-NAME                                00056500
056600         MOVE ST-SENDER-TOTAL(WS-TOP-SENDER-IX) TO                 00056600
056700                 WS-TOP-SENDER-TOTAL                               00056700
056800         MOVE 'N' TO WS-FIRST-SENDER-SW                            00056800
056900     ELSE                                                          00056900
057000       IF ST-SENDER-TOTAL(WS-TOP-SENDER-IX) > WS-TOP-SENDER-TOTAL  00057000
057100         MOVE ST-SENDER-NAME(WS-TOP-SENDER-IX) TO                  00057100
057200                 WS-TOP-SENDER-NAME                                00057200
057300         MOVE ST-SENDER-TOTAL(WS-TOP-SENDER-IX) TO                 00057300
057400                 WS-TOP-SENDER-TOTAL                               00057400
057500       END-IF                                                      00057500
057600     END-IF.                                                       00057600
057700 397-EXIT.                                                         00057700
057800     EXIT.                                                         00057800
057900*                                                                  00057900
058000 700-CLOSE-FILES.                                                  00058000
058100     CLOSE TRANSACTION-FILE.                                       00058100
058200     CLOSE PARM-CARD-FILE.                                         00058200
058300 700-EXIT.                                                         00058300
058400     EXIT.                                                         00058400
058500*                                                                  00058500
058600 1000-ERROR-RTN.                                                   00058600
058700     MOVE 16 TO RETURN-CODE.                                       00058700
058800     DISPLAY 'TDF0100 - TERMINATING DUE TO FILE ERROR'.            00058800
058900     GOBACK.                                                       00058900
