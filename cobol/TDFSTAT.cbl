000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.      TDFSTAT.                                         00000200
000300 AUTHOR.          H L KOWALSKI.                                    00000300
000400 INSTALLATION.    MERIDIAN TRUST - BATCH SYSTEMS.                  00000400
000500 DATE-WRITTEN.    03/12/84.                                        00000500
000600 DATE-COMPILED.                                                    00000600
000700 SECURITY.        NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                  00000900
001000*    PROGRAM:  TDFSTAT                                             00001000
001100*                                                                  00001100
001200*    ONE-PASS SUCCESSFUL-TRANSACTION STATISTICS SUBROUTINE.        00001200
001300*    CALLED BY TDF0100 AFTER THE TRANSACTION TABLE IS BUILT.       00001300
001400*    BUILT ON THE SAME LINKAGE-ARRAY-PLUS-PERFORM-VARYING SHAPE    00001400
001500*    AS THE ADSORT UTILITY -- HERE THE ARRAY PASSED IN IS THE      00001500
001600*    WHOLE TRANSACTION TABLE, AND WHAT COMES BACK IS NOT A         00001600
001700*    RESORTED ARRAY BUT A SMALL STATISTICS AREA:                   00001700
001800*                                                                  00001800
001900*       - RUNNING TOTAL OF ALL SUCCESSFUL (ISSUE-SOLVED = 'Y')     00001900
002000*         TRANSACTION AMOUNTS                                      00002000
002100*       - THE LARGEST SUCCESSFUL TRANSACTION AMOUNT SEEN           00002100
002200*       - THE COUNT OF DISTINCT SENDER/BENEFICIARY NAMES SEEN ON   00002200
002300*         A SUCCESSFUL TRANSACTION                                 00002300
002400*       - A TABLE OF EACH DISTINCT SENDER'S RUNNING TOTAL, SO      00002400
002500*         TDF0100 CAN WALK IT AFTERWARDS TO FIND THE TOP SENDER    00002500
002600*                                                                  00002600
002700*    TDFSTAT ACCUMULATES ONLY -- IT DOES NOT RANK THE SENDER       00002700
002800*    TOTALS.  THAT IS LEFT TO THE CALLER, THE SAME WAY SAM2V       00002800
002900*    LEFT THE "WHICH ONE IS BIGGEST" DECISION TO ITS OWN CALLER.   00002900
003000*                                                                  00003000
003100*    THE CALLER IS RESPONSIBLE FOR POPULATING THE UPCASED/         00003100
003200*    TRIMMED :TAG:-SENDER-UC AND :TAG:-BENEFICIARY-UC FIELDS       00003200
003300*    BEFORE CALLING -- THIS SUBROUTINE COMPARES ON THOSE, NEVER    00003300
003400*    ON THE MIXED-CASE NAME FIELDS, SO CASE NEVER MATTERS HERE.    00003400
003500*                                                                  00003500
003600*    LINKAGE:                                                      00003600
003700*       1. TRN-TRAN-CONTROL THE TRANSACTION TABLE      (IN)        00003700
003800*       2. STA-STATS-REC    THE STATISTICS AREA        (OUT)       00003800
003900*                                                                  00003900
004000*    MAINTENANCE HISTORY                                           00004000
004100*    ------------------                                            00004100
004200*    2016-05-09  HLK  TDF-0103  ADDED - TOTAL AND MAX ONLY, BUILT  00004200
004250*                               ON THE SHOP'S OLD ADSORT SKELETON. 00004250
004300*    2019-11-21  JPR  TDF-0140  ADDED UNIQUE-CLIENT COUNTING AND   00004300
004400*                               THE PER-SENDER RUNNING-TOTAL       00004400
004500*                               TABLE FOR THE TOP-SENDER QUERY.    00004500
004600*    2022-01-18  DMS  TDF-0171  DISTINCT-NAME SEARCH NOW COMPARES  00004600
004700*                               ON THE PRE-FOLDED *-UC FIELDS      00004700
004800*                               INSTEAD OF FOLDING CASE IN-LINE -- 00004800
004900*                               CUT A MEASURABLE CHUNK OFF THE     00004900
005000*                               YEAR-END BATCH WHEN RUN AGAINST    00005000
005100*                               THE FULL CLIENT FILE.              00005100
005200*    2023-06-02  DMS  TDF-0188  SPLIT THE TRANSACTION-TABLE AND    00005200
005300*                               STATISTICS-AREA REPLACING TAGS SO  00005300
005400*                               TRN-/STA-SENDER-NAME NO LONGER     00005400
005500*                               CLASHED BETWEEN THE TWO COPYBOOKS. 00005500
005510*    2024-03-14  WLT  TDF-0203  ADDED A TRACE REDEFINES AND A      00005510
005520*                               PADDING FILLER ITEM TO EVERY       00005520
005530*                               WORKING-STORAGE GROUP FOR DUMP     00005530
005540*                               READABILITY.                       00005540
005600******************************************************************00005600
005700 ENVIRONMENT DIVISION.                                             00005700
005800 CONFIGURATION SECTION.                                            00005800
005900 SOURCE-COMPUTER.  IBM-390.                                        00005900
006000 OBJECT-COMPUTER.  IBM-390.                                        00006000
006100 SPECIAL-NAMES.                                                    00006100
006200     C01 IS TOP-OF-FORM.                                           00006200
006300******************************************************************00006300
006400 DATA DIVISION.                                                    00006400
006500 WORKING-STORAGE SECTION.                                          00006500
006510 77  WS-SENDER-IX             PIC S9(8) COMP SYNC VALUE 0.         00006510
006600 01  WS-SUBSCRIPTS.                                                00006600
006700     05  WS-TRAN-IX            PIC S9(8) COMP SYNC VALUE 0.        00006700
006750    05  WS-TRAN-IX-ALT REDEFINES WS-TRAN-IX PIC X(04).             00006750
006800     05  WS-CLIENT-IX          PIC S9(8) COMP SYNC VALUE 0.        00006800
006950    05  FILLER                PIC X(04).                           00006950
007000*                                                                  00007000
007100 01  WS-SWITCHES.                                                  00007100
007200     05  WS-FIRST-AMOUNT-SW    PIC X(01) VALUE 'Y'.                00007200
007300         88  WS-FIRST-AMOUNT       VALUE 'Y'.                     00007300
007400     05  WS-CLIENT-FOUND-SW    PIC X(01) VALUE 'N'.                00007400
007500         88  WS-CLIENT-FOUND       VALUE 'Y'.                     00007500
007600     05  WS-SENDER-FOUND-SW    PIC X(01) VALUE 'N'.                00007600
007700         88  WS-SENDER-FOUND       VALUE 'Y'.                     00007700
007750    05  FILLER                PIC X(02).                           00007750
007800*                                                                  00007800
007900 01  WS-CLIENT-WORK-AREAS.                                         00007900
008000     05  WS-CLIENT-COUNT       PIC S9(8) COMP SYNC VALUE 0.        00008000
008100     05  WS-CLIENT-COUNT-ALT REDEFINES WS-CLIENT-COUNT             00008100
008200                                PIC X(04).                         00008200
008300     05  WS-CHECK-NAME         PIC X(40) VALUE SPACES.             00008300
008400     05  WS-CLIENT-TABLE OCCURS 10000 TIMES                        00008400
008500                 INDEXED BY WS-CLIENT-TABLE-IX                    00008500
008600                 PIC X(40).                                        00008600
008650    05  FILLER                PIC X(04).                           00008650
008700*                                                                  00008700
008800 01  WS-AMOUNT-WORK-AREAS.                                         00008800
008900     05  WS-MAX-AMOUNT-WORK    PIC S9(7)V99 COMP-3 VALUE 0.        00008900
009000     05  WS-MAX-AMOUNT-DISPLAY REDEFINES WS-MAX-AMOUNT-WORK        00009000
009100                                PIC S9(9) COMP-3.                  00009100
009200     05  FILLER                PIC X(04).                         00009200
009300*                                                                  00009300
009400 01  WS-SENDER-WORK-AREAS.                                         00009400
009500     05  WS-SENDER-UC-TABLE OCCURS 2000 TIMES                      00009500
009600                 INDEXED BY WS-SENDER-UC-TABLE-IX                  00009600
009700                 PIC X(40).                                        00009700
009750    05  FILLER                PIC X(04).                           00009750
009800******************************************************************00009800
009900 LINKAGE SECTION.                                                  00009900
010000 COPY TDFTRNTB REPLACING ==:TAG:== BY ==TRN==.                     00010000
010100 COPY TDFSTATS REPLACING ==:TAG:== BY ==STA==.                     00010100
010200******************************************************************00010200
010300 PROCEDURE DIVISION USING TRN-TRAN-CONTROL, STA-STATS-REC.         00010300
010400*                                                                  00010400
010500 000-MAIN-RTN.                                                     00010500
010600     PERFORM 050-INITIALIZE-STATS THRU 050-EXIT.                  00010600
010700     PERFORM 100-ACCUMULATE-LOOP THRU 100-EXIT.                   00010700
010800     MOVE WS-CLIENT-COUNT TO STA-UNIQUE-CLIENT-COUNT.              00010800
010900     GOBACK.                                                       00010900
011000*                                                                  00011000
011100 050-INITIALIZE-STATS.                                             00011100
011200     MOVE 0 TO STA-TOTAL-AMOUNT.                                   00011200
011300     MOVE 0 TO STA-MAX-AMOUNT.                                     00011300
011400     MOVE 0 TO STA-UNIQUE-CLIENT-COUNT.                            00011400
011500     MOVE 0 TO STA-SENDER-COUNT.                                   00011500
011600     MOVE 0 TO WS-CLIENT-COUNT.                                    00011600
011700     MOVE 'Y' TO WS-FIRST-AMOUNT-SW.                               00011700
011800     MOVE 1 TO WS-TRAN-IX.                                         00011800
011900 050-EXIT.                                                         00011900
012000     EXIT.                                                         00012000
012100*                                                                  00012100
012200 100-ACCUMULATE-LOOP.                                              00012200
012300     IF WS-TRAN-IX > TRN-TRAN-COUNT                                00012300
012400         GO TO 100-EXIT.                                           00012400
012500     IF TRN-ISSUE-IS-SOLVED(WS-TRAN-IX)                            00012500
012600         PERFORM 200-ACCUMULATE-AMOUNT THRU 200-EXIT               00012600
012700         PERFORM 300-ACCUMULATE-CLIENT  THRU 300-EXIT              00012700
012800         PERFORM 400-ACCUMULATE-SENDER  THRU 400-EXIT.             00012800
012900     ADD 1 TO WS-TRAN-IX.                                          00012900
013000     GO TO 100-ACCUMULATE-LOOP.                                    00013000
013100 100-EXIT.                                                         00013100
013200     EXIT.                                                         00013200
013300*                                                                  00013300
013400 200-ACCUMULATE-AMOUNT.                                            00013400
013500     ADD TRN-AMOUNT(WS-TRAN-IX) TO STA-TOTAL-AMOUNT.               00013500
013600     IF WS-FIRST-AMOUNT                                            00013600
013700         MOVE TRN-AMOUNT(WS-TRAN-IX) TO STA-MAX-AMOUNT             00013700
013800         MOVE 'N' TO WS-FIRST-AMOUNT-SW                            00013800
013900     ELSE                                                          00013900
014000       IF TRN-AMOUNT(WS-TRAN-IX) > STA-MAX-AMOUNT                  00014000
014100         MOVE TRN-AMOUNT(WS-TRAN-IX) TO STA-MAX-AMOUNT.            00014100
014200 200-EXIT.                                                         00014200
014300     EXIT.                                                         00014300
014400*                                                                  00014400
014500*    RULE 4 COUNTS DISTINCT NAMES ACROSS *BOTH* THE SENDER AND     00014500
014600*    THE BENEFICIARY SIDE OF EVERY SUCCESSFUL ROW, SO THIS         00014600
014700*    PARAGRAPH RUNS THE SAME FIND-OR-ADD LOGIC TWICE.              00014700
014800 300-ACCUMULATE-CLIENT.                                            00014800
014900     MOVE TRN-SENDER-UC(WS-TRAN-IX) TO WS-CHECK-NAME.              00014900
015000     PERFORM 320-FIND-OR-ADD-CLIENT THRU 320-EXIT.                 00015000
015100     MOVE TRN-BENEFICIARY-UC(WS-TRAN-IX) TO WS-CHECK-NAME.         00015100
015200     PERFORM 320-FIND-OR-ADD-CLIENT THRU 320-EXIT.                 00015200
015300 300-EXIT.                                                         00015300
015400     EXIT.                                                         00015400
015500*                                                                  00015500
015600 320-FIND-OR-ADD-CLIENT.                                           00015600
015700     MOVE 'N' TO WS-CLIENT-FOUND-SW.                               00015700
015800     MOVE 1 TO WS-CLIENT-IX.                                       00015800
015900 320-SEARCH-LOOP.                                                  00015900
016000     IF WS-CLIENT-IX > WS-CLIENT-COUNT                             00016000
016100         GO TO 320-ADD-NEW.                                        00016100
016200     IF WS-CLIENT-TABLE(WS-CLIENT-IX) = WS-CHECK-NAME              00016200
016300         MOVE 'Y' TO WS-CLIENT-FOUND-SW                            00016300
016400         GO TO 320-EXIT.                                           00016400
016500     ADD 1 TO WS-CLIENT-IX.                                        00016500
016600     GO TO 320-SEARCH-LOOP.                                        00016600
016700 320-ADD-NEW.                                                      00016700
016800     ADD 1 TO WS-CLIENT-COUNT.                                     00016800
016900     MOVE WS-CHECK-NAME TO WS-CLIENT-TABLE(WS-CLIENT-COUNT).       00016900
017000 320-EXIT.                                                         00017000
017100     EXIT.                                                         00017100
017200*                                                                  00017200
017300*    RULE 10'S PER-SENDER RUNNING TOTAL.  THE SEARCH COMPARES ON   00017300
017400*    WS-SENDER-UC-TABLE, A PARALLEL ARRAY KEPT ALONGSIDE           00017400
017500*    STA-SENDER-TOTALS SO THE LOOKUP STAYS CASE-INSENSITIVE        00017500
017600*    WITHOUT ADDING A UC FIELD TO THE OUTPUT COPYBOOK ITSELF.      00017600
017700 400-ACCUMULATE-SENDER.                                            00017700
017800     MOVE 'N' TO WS-SENDER-FOUND-SW.                               00017800
017900     MOVE 1 TO WS-SENDER-IX.                                       00017900
018000 400-SEARCH-LOOP.                                                  00018000
018100     IF WS-SENDER-IX > STA-SENDER-COUNT                            00018100
018200         GO TO 400-ADD-NEW.                                        00018200
018300     IF WS-SENDER-UC-TABLE(WS-SENDER-IX) =                         00018300
018400             TRN-SENDER-UC(WS-TRAN-IX)                             00018400
018500         ADD TRN-AMOUNT(WS-TRAN-IX)                                00018500
018600             TO STA-SENDER-TOTAL(WS-SENDER-IX)                     00018600
018700         MOVE 'Y' TO WS-SENDER-FOUND-SW                            00018700
018800         GO TO 400-EXIT.                                           00018800
018900     ADD 1 TO WS-SENDER-IX.                                        00018900
019000     GO TO 400-SEARCH-LOOP.                                        00019000
019100 400-ADD-NEW.                                                      00019100
019200     ADD 1 TO STA-SENDER-COUNT.                                    00019200
019300     MOVE TRN-SENDER-NAME(WS-TRAN-IX)                              00019300
019400             TO STA-SENDER-NAME(STA-SENDER-COUNT).                 00019400
019500     MOVE TRN-AMOUNT(WS-TRAN-IX)                                   00019500
019600             TO STA-SENDER-TOTAL(STA-SENDER-COUNT).                00019600
019700     MOVE TRN-SENDER-UC(WS-TRAN-IX)                                00019700
019800             TO WS-SENDER-UC-TABLE(STA-SENDER-COUNT).              00019800
019900 400-EXIT.                                                         00019900
020000     EXIT.                                                         00020000
