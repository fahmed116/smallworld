000100 IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.      TDFSRTN.                                         00000200
000300 AUTHOR.          R B GUNDERSON.                                   00000300
000400 INSTALLATION.    MERIDIAN TRUST - BATCH SYSTEMS.                  00000400
000500 DATE-WRITTEN.    03/09/89.                                        00000500
000600 DATE-COMPILED.                                                    00000600
000700 SECURITY.        NON-CONFIDENTIAL.                                00000700
000800******************************************************************00000800
000900*                                                                  00000900
001000*    PROGRAM:  TDFSRTN                                             00001000
001100*                                                                  00001100
001200*    A STRAIGHT INSERTION SORT, ADAPTED FROM THE OLD ADSORT        00001200
001300*    NUMBER-ARRAY UTILITY, BUT CARRYING A PARALLEL ROW-INDEX       00001300
001400*    ARRAY ALONGSIDE THE KEY ARRAY.  CALLED BY TDF0100 TO PUT      00001400
001500*    THE TRANSACTION TABLE INTO BENEFICIARY-NAME ORDER WITHOUT     00001500
001600*    ACTUALLY MOVING THE TRANSACTION ROWS THEMSELVES -- ONLY THE   00001600
001700*    KEY/INDEX PAIR MOVES, SO A 5000-ROW TABLE SORTS CHEAPLY.      00001700
001800*                                                                  00001800
001900*    THE SHIFT LOOP ONLY MOVES AN ENTRY WHEN THE ENTRY ABOVE IT    00001900
002000*    COMPARES STRICTLY GREATER, SO ENTRIES THAT COMPARE EQUAL      00002000
002100*    NEVER CHANGE PLACES -- THE SORT IS STABLE, WHICH THE CALLER   00002100
002200*    IS RELYING ON FOR TIE-BREAKING.                               00002200
002300*                                                                  00002300
002400*    LINKAGE:                                                      00002400
002500*       1. SRT-ARRAY-SIZE   NUMBER OF ENTRIES TO SORT (IN)         00002500
002600*       2. SRT-KEY-TABLE    40-BYTE SORT KEYS         (IN/OUT)     00002600
002700*       3. SRT-IDX-TABLE    PARALLEL ORIGINAL-ROW NOS (IN/OUT)     00002700
002800*                                                                  00002800
002900*    MAINTENANCE HISTORY                                           00002900
003000*    ------------------                                            00003000
003100*    1989-09-03  RBG  TDF-0001  ORIGINAL, ADAPTED FROM ADSORT.     00003100
003200*    1994-02-11  WLT  TDF-0047  FIXED THE OLD ADSORT "FROM 3 BY   00003200
003300*                               2" STEP -- IT SKIPPED EVERY OTHER 00003300
003400*                               ENTRY AND LEFT THE TABLE HALF      00003400
003500*                               UNSORTED.  NOW STEPS ONE AT A TIME.00003500
003600*    1998-11-30  WLT  TDF-0062  YEAR-2000 REVIEW - NO DATE FIELDS  00003600
003700*                               IN THIS PROGRAM, NO CHANGE NEEDED. 00003700
003800*    2011-03-14  RBG  TDF-0001  RENAMED FROM ADSORT, RETARGETED    00003800
003900*                               AT THE TRANSACTION-TABLE INDEX/    00003900
004000*                               KEY PAIR INSTEAD OF A BARE NUMBER  00004000
004100*                               ARRAY.                             00004100
004200*    2016-05-09  HLK  TDF-0103  CONVERTED ARRAYS TO OCCURS         00004200
004300*                               DEPENDING ON SRT-ARRAY-SIZE.       00004300
004400******************************************************************00004400
004500 ENVIRONMENT DIVISION.                                             00004500
004600 CONFIGURATION SECTION.                                            00004600
004700 SOURCE-COMPUTER.  IBM-390.                                        00004700
004800 OBJECT-COMPUTER.  IBM-390.                                        00004800
004900 SPECIAL-NAMES.                                                    00004900
005000     C01 IS TOP-OF-FORM.                                           00005000
005100******************************************************************00005100
005200 DATA DIVISION.                                                    00005200
005300 WORKING-STORAGE SECTION.                                          00005300
005310 77  WS-INSERT-IDX            PIC S9(8) COMP SYNC VALUE 0.         00005310
005400 01  WS-SORT-WORK-AREAS.                                           00005400
005500     05  WS-MOVE-FROM          PIC S9(8) COMP SYNC VALUE 0.        00005500
005600     05  WS-INSERT-TO          PIC S9(8) COMP SYNC VALUE 0.        00005600
005700     05  WS-INSERT-KEY         PIC X(40) VALUE SPACES.             00005700
005800     05  WS-INSERT-KEY-NUMERIC REDEFINES WS-INSERT-KEY             00005800
005900                                PIC 9(40).                         00005900
006100     05  FILLER                PIC X(04).                         00006100
006200*                                                                  00006200
006300 01  WS-TRACE-AREA.                                                00006300
006400     05  WS-INSERT-TO-DISPLAY  PIC S9(8) COMP SYNC VALUE 0.        00006400
006500     05  WS-INSERT-TO-ALT REDEFINES WS-INSERT-TO-DISPLAY           00006500
006600                                PIC X(04).                         00006600
006700     05  FILLER                PIC X(04).                         00006700
006800******************************************************************00006800
006900 LINKAGE SECTION.                                                  00006900
007000 01  SRT-ARRAY-SIZE             PIC S9(8) COMP.                    00007000
007100*                                                                  00007100
007200 01  SRT-KEY-CONTROL.                                              00007200
007300     05  SRT-KEY-TABLE OCCURS 1 TO 5000 TIMES                      00007300
007400                 DEPENDING ON SRT-ARRAY-SIZE                       00007400
007500                 INDEXED BY SRT-KEY-IX                             00007500
007600                 PIC X(40).                                        00007600
007700*                                                                  00007700
007800 01  SRT-IDX-CONTROL.                                              00007800
007900     05  SRT-IDX-TABLE OCCURS 1 TO 5000 TIMES                      00007900
008000                 DEPENDING ON SRT-ARRAY-SIZE                       00008000
008100                 INDEXED BY SRT-IDX-IX                             00008100
008200                 PIC S9(8) COMP.                                   00008200
008300     05  SRT-IDX-TABLE-ALT REDEFINES SRT-IDX-TABLE                 00008300
008400                 PIC X(04) OCCURS 1 TO 5000 TIMES                  00008400
008500                 DEPENDING ON SRT-ARRAY-SIZE.                      00008500
008600******************************************************************00008600
008700 PROCEDURE DIVISION USING SRT-ARRAY-SIZE, SRT-KEY-TABLE,           00008700
008800                          SRT-IDX-TABLE.                           00008800
008900*                                                                  00008900
009000 000-MAIN-RTN.                                                     00009000
009100     IF SRT-ARRAY-SIZE > 1                                         00009100
009200         PERFORM 100-INSERTION-SORT THRU 100-EXIT                  00009200
009300     END-IF.                                                       00009300
009400     GOBACK.                                                       00009400
009500*                                                                  00009500
009600 100-INSERTION-SORT.                                               00009600
009700     MOVE 2 TO WS-MOVE-FROM.                                       00009700
009800 100-OUTER-LOOP.                                                   00009800
009900     IF WS-MOVE-FROM > SRT-ARRAY-SIZE                              00009900
010000         GO TO 100-EXIT.                                           00010000
010100     MOVE SRT-KEY-TABLE(WS-MOVE-FROM) TO WS-INSERT-KEY.            00010100
010200     MOVE SRT-IDX-TABLE(WS-MOVE-FROM) TO WS-INSERT-IDX.            00010200
010300     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                      00010300
010400     PERFORM 150-SHIFT-LOOP THRU 150-EXIT.                        00010400
010500     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.                      00010500
010600     MOVE WS-INSERT-KEY TO SRT-KEY-TABLE(WS-INSERT-TO).            00010600
010700     MOVE WS-INSERT-IDX TO SRT-IDX-TABLE(WS-INSERT-TO).            00010700
010800     ADD 1 TO WS-MOVE-FROM.                                        00010800
010900     GO TO 100-OUTER-LOOP.                                         00010900
011000 100-EXIT.                                                         00011000
011100     EXIT.                                                         00011100
011200*                                                                  00011200
011300 150-SHIFT-LOOP.                                                   00011300
011400     IF WS-INSERT-TO <= 0                                          00011400
011500         GO TO 150-EXIT.                                           00011500
011600     IF SRT-KEY-TABLE(WS-INSERT-TO) NOT > WS-INSERT-KEY            00011600
011700         GO TO 150-EXIT.                                           00011700
011800     MOVE WS-INSERT-TO TO WS-INSERT-TO-DISPLAY.                    00011800
011900     COMPUTE WS-INSERT-TO = WS-INSERT-TO + 1.                      00011900
012000     MOVE SRT-KEY-TABLE(WS-INSERT-TO - 1) TO                       00012000
012050         SRT-KEY-TABLE(WS-INSERT-TO).                              00012050
012100     MOVE SRT-IDX-TABLE(WS-INSERT-TO - 1) TO                       00012100
012150         SRT-IDX-TABLE(WS-INSERT-TO).                              00012150
012200     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 2.                      00012200
012300     GO TO 150-SHIFT-LOOP.                                         00012300
012400 150-EXIT.                                                         00012400
012500     EXIT.                                                         00012500
